000100*****************************************************************
000200*  APCNFREQ  --  APPOINTMENT CONFIRMATION REQUEST RECORD        *
000300*  (APCNFFILE, LINE SEQUENTIAL) -- ONE APP-ID PER LINE, READ BY *
000400*  CNFAP2000 2000-PROCESS-CONFIRMATIONS.                         *
000500*****************************************************************
000600*  MAINTENANCE HISTORY                                          *
000700*    940811  LBT  ORIGINAL LAYOUT FOR THE BRANCH APPOINTMENT     *LBT0811
000800*                 DESK PROJECT (REQ 94-0271) - THE DESK CLERKS   *
000900*                 KEY THE CONFIRMED APPOINTMENT NUMBERS INTO     *
001000*                 THIS LITTLE FILE EACH EVENING                  *
001100*****************************************************************
001200 01  APCNF-REC.
001300     05  APCNF-ID                        PIC 9(06).
001400     05  APCNF-ID-R REDEFINES APCNF-ID.
001500         10  APCNF-ID-HI                  PIC 9(03).
001600         10  APCNF-ID-LO                  PIC 9(03).
001700     05  FILLER                          PIC X(04).
