000100*****************************************************************
000200*  CUSTMAST  --  CUSTOMER MASTER RECORD  (CUSTFILE)             *
000300*  ONE ROW PER CUSTOMER -- KEYED BY CUST-USERNAME               *
000400*****************************************************************
000500*  MAINTENANCE HISTORY                                          *
000600*    880214  RTK  ORIGINAL LAYOUT, CARRIED FROM THE OLD CARD     *RTK0214 
000700*                 DECK SIGN-UP FORM                              *
000800*    881130  RTK  ADDED CUST-PHONE, DROPPED THE 2ND ADDR LINE    *RTK1130 
000900*    911009  JLH  ADDED CUST-ENABLED SWITCH FOR TERM/REINSTATE   *JLH1009 
001000*    990302  DCW  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,    *DCW0302 
001100*                 NO CHANGE REQUIRED                             *
001200*    050718  PMG  EXPANDED CUST-EMAIL TO 40 BYTES FOR THE WEB    *PMG0718 
001300*                 SIGN-UP PROJECT (REQ 05-1147)                  *
001400*    161122  ANK  RENUMBERED FILLER, NO FUNCTIONAL CHANGE        *ANK1122 
001500*****************************************************************
001600 01  CUST-MASTER-REC.
001700     05  CUST-USERNAME                   PIC X(20).
001800     05  CUST-FIRST-NAME                 PIC X(20).
001900     05  CUST-LAST-NAME                  PIC X(20).
002000     05  CUST-EMAIL                      PIC X(40).
002100     05  CUST-PHONE                      PIC X(15).
002200     05  CUST-ENABLED                    PIC X(01).
002300         88  CUST-IS-ENABLED              VALUE 'Y'.
002400         88  CUST-IS-DISABLED             VALUE 'N'.
002500*--- PAD TO 120-BYTE CUSTFILE RECORD -------------------------
002600     05  FILLER                          PIC X(04).
