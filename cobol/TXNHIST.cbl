000100*****************************************************************
000200*  TXNHIST  --  TRANSACTION HISTORY RECORD  (TXNFILE - OUTPUT)  *
000300*  ONE ROW WRITTEN PER BALANCE MOVEMENT -- TWO ROWS FOR A TA    *
000400*  TRANSFER (DEBIT LEG, CREDIT LEG)                              *
000500*****************************************************************
000600*  MAINTENANCE HISTORY                                          *
000700*    881203  RTK  ORIGINAL LAYOUT                                *RTK1203 
000800*    920417  JLH  ADDED TXN-TYPE/TXN-STATUS FOR THE TRANSFER     *JLH0417 
000900*                 PROJECT (REQ 92-0066)                          *
001000*    940615  LBT  TXN-AMOUNT / TXN-AVAIL-BALANCE CONVERTED TO    *LBT0615 
001100*                 SIGN LEADING SEPARATE TO MATCH ACCTMAST        *
001200*    990302  DCW  Y2K REVIEW - TXN-DATE ALREADY 4-DIGIT YEAR,    *DCW0302 
001300*                 NO CHANGE REQUIRED                             *
001400*****************************************************************
001500 01  TXN-HIST-REC.
001600     05  TXN-DATE                        PIC 9(08).
001700     05  TXN-DATE-R REDEFINES TXN-DATE.
001800         10  TXN-DATE-YYYY                PIC 9(04).
001900         10  TXN-DATE-MM                  PIC 9(02).
002000         10  TXN-DATE-DD                  PIC 9(02).
002100     05  TXN-USERNAME                    PIC X(20).
002200     05  TXN-ACCT-TYPE                   PIC X(01).
002300     05  TXN-DESCRIPTION                 PIC X(40).
002400     05  TXN-TYPE                        PIC X(08).
002500     05  TXN-STATUS                      PIC X(09).
002600         88  TXN-IS-FINISHED               VALUE 'Finished '.
002700         88  TXN-IS-REJECTED                VALUE 'Rejected '.
002800     05  TXN-AMOUNT                      PIC S9(11)V99
002900         SIGN IS LEADING SEPARATE.
003000     05  TXN-AVAIL-BALANCE               PIC S9(11)V99
003100         SIGN IS LEADING SEPARATE.
003200*--- PAD TO 120-BYTE TXNFILE RECORD -----------------------------
003300*    (88+14+14=116; NOTE: THE ORIGINAL SPEC SHEET CARRIED A
003400*    14-BYTE FILLER HERE, BUT THE FIXED 120-BYTE TXNFILE BLOCKING
003500*    ONLY LEAVES 6 - CORRECTED BY OPS 970604, SEE TICKET 97-0511)
003600     05  FILLER                          PIC X(06).
