000100*****************************************************************
000200*  RPTLINE  --  POSTING REPORT PRINT LINE  (RPTFILE, 132 COL)   *
000300*  ONE 01-LEVEL PRINT RECORD, REDEFINED FOUR WAYS SO MB2000     *
000400*  CAN BUILD THE HEADING, A DETAIL LINE, THE CUSTOMER BREAK     *
000500*  LINE, OR THE GRAND-TOTAL BLOCK WITHOUT FOUR SEPARATE FDS.    *
000600*****************************************************************
000700*  MAINTENANCE HISTORY                                          *
000800*    881203  RTK  ORIGINAL DETAIL/HEADING LAYOUT                 *RTK1203 
000900*    920417  JLH  ADDED THE CUSTOMER BREAK AND GRAND-TOTAL       *JLH0417 
001000*                 REDEFINES FOR THE TRANSFER PROJECT             *
001100*****************************************************************
001200 01  RPT-LINE-REC                        PIC X(132).
001300 01  RPT-HEADING-1 REDEFINES RPT-LINE-REC.
001400     05  RH1-TITLE                       PIC X(40)
001500         VALUE 'DAILY POSTING REPORT'.
001600     05  FILLER                          PIC X(62).
001700     05  RH1-RUN-LIT                     PIC X(9)
001800         VALUE 'RUN DATE:'.
001900     05  RH1-RUN-DATE                    PIC X(10).
002000     05  FILLER                          PIC X(11).
002100 01  RPT-HEADING-2 REDEFINES RPT-LINE-REC.
002200     05  RH2-USERNAME                    PIC X(20)
002300         VALUE 'USERNAME'.
002400     05  RH2-ACTION                      PIC X(10)
002500         VALUE 'ACTION'.
002600     05  RH2-ACCT                        PIC X(10)
002700         VALUE 'ACCT'.
002800     05  RH2-AMOUNT                      PIC X(16)
002900         VALUE 'AMOUNT'.
003000     05  RH2-BALANCE                     PIC X(16)
003100         VALUE 'NEW BALANCE'.
003200     05  RH2-STATUS                      PIC X(9)
003300         VALUE 'STATUS'.
003400     05  FILLER                          PIC X(51).
003500 01  RPT-DETAIL-LINE REDEFINES RPT-LINE-REC.
003600     05  RD-USERNAME                     PIC X(20).
003700     05  RD-ACTION                       PIC X(10).
003800     05  RD-ACCT                         PIC X(10).
003900     05  RD-AMOUNT                       PIC -(10)9.99.
004000     05  FILLER                          PIC X(06).
004100     05  RD-BALANCE                      PIC -(10)9.99.
004200     05  FILLER                          PIC X(06).
004300     05  RD-STATUS                       PIC X(09).
004400     05  FILLER                          PIC X(45).
004500 01  RPT-BREAK-LINE REDEFINES RPT-LINE-REC.
004600     05  RB-LIT                          PIC X(13)
004700         VALUE 'TOTAL FOR '.
004800     05  RB-USERNAME                     PIC X(20).
004900     05  FILLER                          PIC X(19).
005000     05  RB-AMOUNT                       PIC -(10)9.99.
005100     05  FILLER                          PIC X(68).
005200 01  RPT-GRAND-LINE REDEFINES RPT-LINE-REC.
005300     05  RG-READ-LIT                     PIC X(20)
005400         VALUE 'REQUESTS READ     ='.
005500     05  RG-READ-COUNT                   PIC ZZZ,ZZ9.
005600     05  RG-POSTED-LIT                    PIC X(20)
005700         VALUE '  REQUESTS POSTED ='.
005800     05  RG-POSTED-COUNT                  PIC ZZZ,ZZ9.
005900     05  RG-REJECTED-LIT                   PIC X(22)
006000         VALUE '  REQUESTS REJECTED ='.
006100     05  RG-REJECTED-COUNT                 PIC ZZZ,ZZ9.
006200     05  FILLER                           PIC X(40).
006300 01  RPT-GRAND-AMOUNT-LINE REDEFINES RPT-LINE-REC.
006400     05  RGA-LIT                          PIC X(24)
006500         VALUE 'TOTAL AMOUNT POSTED    ='.
006600     05  RGA-AMOUNT                       PIC -(12)9.99.
006700     05  FILLER                           PIC X(93).
