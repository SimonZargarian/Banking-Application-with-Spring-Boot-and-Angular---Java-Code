000100*****************************************************************
000200*  RPTWORK  --  POSTING REPORT CONTROL-BREAK WORKING STORAGE    *
000300*  CARRIES THE PER-CUSTOMER SUBTOTAL AND THE RUN'S GRAND        *
000400*  TOTALS ACROSS THE RQSTFILE READ LOOP IN MB2000.               *
000500*****************************************************************
000600*  MAINTENANCE HISTORY                                          *
000700*    881203  RTK  ORIGINAL WORK AREA - READ COUNT ONLY           *RTK1203 
000800*    920417  JLH  ADDED POSTED/REJECTED SPLIT AND THE            *JLH0417 
000900*                 PER-CUSTOMER SUBTOTAL FOR THE BREAK LINE       *
001000*****************************************************************
001100 01  RPT-WORK-AREA.
001200     05  RW-BREAK-USERNAME               PIC X(20)
001300                                           VALUE SPACES.
001400     05  RW-FIRST-DETAIL-SW              PIC X(01)
001500                                           VALUE 'Y'.
001600         88  RW-FIRST-DETAIL               VALUE 'Y'.
001700     05  RW-CUST-SUBTOTAL                PIC S9(11)V99
001800                                           COMP-3 VALUE ZERO.
001900     05  RW-READ-COUNT                   PIC S9(07)
002000                                           COMP VALUE ZERO.
002100     05  RW-POSTED-COUNT                 PIC S9(07)
002200                                           COMP VALUE ZERO.
002300     05  RW-REJECTED-COUNT               PIC S9(07)
002400                                           COMP VALUE ZERO.
002500     05  RW-GRAND-AMOUNT                 PIC S9(11)V99
002600                                           COMP-3 VALUE ZERO.
002700     05  FILLER                          PIC X(04).
