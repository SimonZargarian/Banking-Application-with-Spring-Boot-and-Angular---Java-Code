000100*****************************************************************
000200*  APPTREC  --  BRANCH APPOINTMENT RECORD  (APPTFILE)           *
000300*  ONE ROW PER BRANCH APPOINTMENT -- KEYED BY APP-ID             *
000400*****************************************************************
000500*  MAINTENANCE HISTORY                                          *
000600*    940811  LBT  ORIGINAL LAYOUT FOR THE BRANCH APPOINTMENT     *LBT0811
000700*                 DESK PROJECT (REQ 94-0271)                     *
000800*    990302  DCW  Y2K REVIEW - APP-DATE ALREADY 4-DIGIT YEAR,    *DCW0302 
000900*                 NO CHANGE REQUIRED                             *
001000*****************************************************************
001100 01  APPT-REC.
001200     05  APP-ID                          PIC 9(06).
001300     05  APP-DATE                        PIC 9(08).
001400     05  APP-DATE-R REDEFINES APP-DATE.
001500         10  APP-DATE-YYYY                PIC 9(04).
001600         10  APP-DATE-MM                  PIC 9(02).
001700         10  APP-DATE-DD                  PIC 9(02).
001800     05  APP-USERNAME                    PIC X(20).
001900     05  APP-LOCATION                    PIC X(30).
002000     05  APP-DESCRIPTION                 PIC X(30).
002100     05  APP-CONFIRMED                   PIC X(01).
002200         88  APP-IS-CONFIRMED              VALUE 'Y'.
002300         88  APP-IS-UNCONFIRMED            VALUE 'N'.
002400*--- PAD TO 100-BYTE APPTFILE RECORD ----------------------------
002500     05  FILLER                          PIC X(05).
