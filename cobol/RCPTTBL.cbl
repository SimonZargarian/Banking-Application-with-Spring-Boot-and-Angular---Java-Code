000100*****************************************************************
000200*  RCPTTBL  --  IN-MEMORY RECIPIENT TABLE                       *
000300*  LOADED FROM RCPTFILE BY MB2000 1200-LOAD-RECIPIENTS AND      *
000400*  SEARCHED BY 2400-POST-TRANSFER-RECIP ON OWNER + NAME.         *
000500*****************************************************************
000600*  MAINTENANCE HISTORY                                          *
000700*    930811  JLH  ORIGINAL TABLE FOR THE "PAY SOMEONE ELSE"      *JLH0811 
000800*                 PILOT (REQ 93-0214)                            *
000900*    941101  LBT  RAISED TO 6000 ENTRIES, PILOT WENT LIVE        *LBT1101 
001000*                 SHOPWIDE                                       *
001100*****************************************************************
001200 01  RCPT-TABLE-AREA.
001300     05  RT-COUNT                        PIC S9(05) COMP
001400                                           VALUE ZERO.
001500     05  RT-ENTRY OCCURS 6000 TIMES.
001600         10  RT-OWNER-USERNAME           PIC X(20).
001700         10  RT-NAME                     PIC X(20).
001800         10  RT-EMAIL                    PIC X(40).
001900         10  RT-PHONE                    PIC X(15).
002000         10  RT-ACCOUNT-NUMBER           PIC X(20).
002100     05  FILLER                          PIC X(04).
