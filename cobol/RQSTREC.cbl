000100*****************************************************************
000200*  RQSTREC  --  DAILY POSTING REQUEST RECORD  (RQSTFILE)        *
000300*  INPUT IS GROUPED BY RQ-USERNAME FOR THE CONTROL BREAK ON     *
000400*  THE POSTING REPORT                                           *
000500*****************************************************************
000600*  MAINTENANCE HISTORY                                          *
000700*    881203  RTK  ORIGINAL LAYOUT - DP/WD ONLY                   *RTK1203 
000800*    920417  JLH  ADDED RQ-ACTION VALUES TA AND TR FOR THE NEW   *JLH0417 
000900*                 TRANSFER FUNCTION (REQ 92-0066)                *
001000*    941101  LBT  ADDED EN/DI FOR TELLER-DRIVEN ENABLE/DISABLE   *LBT1101 
001100*    990302  DCW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE         *DCW0302 
001200*****************************************************************
001300 01  RQST-REC.
001400     05  RQ-USERNAME                     PIC X(20).
001500     05  RQ-ACTION                       PIC X(02).
001600         88  RQ-IS-DEPOSIT                 VALUE 'DP'.
001700         88  RQ-IS-WITHDRAWAL              VALUE 'WD'.
001800         88  RQ-IS-TRANSFER-OWN            VALUE 'TA'.
001900         88  RQ-IS-TRANSFER-RECIPIENT      VALUE 'TR'.
002000         88  RQ-IS-ENABLE                  VALUE 'EN'.
002100         88  RQ-IS-DISABLE                 VALUE 'DI'.
002200     05  RQ-ACCT-TYPE                    PIC X(10).
002300         88  RQ-ACCT-TYPE-PRIMARY          VALUE 'PRIMARY   '.
002400         88  RQ-ACCT-TYPE-SAVINGS          VALUE 'SAVINGS   '.
002500     05  RQ-TO-ACCT-TYPE                 PIC X(10).
002600         88  RQ-TO-ACCT-TYPE-PRIMARY       VALUE 'PRIMARY   '.
002700         88  RQ-TO-ACCT-TYPE-SAVINGS       VALUE 'SAVINGS   '.
002800     05  RQ-AMOUNT                       PIC 9(11)V99.
002900     05  RQ-RECIPIENT-NAME               PIC X(20).
003000*--- PAD TO 100-BYTE RQSTFILE RECORD ---------------------------
003100     05  FILLER                          PIC X(25).
