000100*****************************************************************
000200*  RECPTREC  --  REGISTERED RECIPIENT RECORD  (RCPTFILE)        *
000300*  ONE ROW PER RECIPIENT -- KEYED BY RCP-OWNER-USERNAME PLUS    *
000400*  RCP-NAME WITHIN THAT OWNER                                   *
000500*****************************************************************
000600*  MAINTENANCE HISTORY                                          *
000700*    930811  JLH  ORIGINAL LAYOUT FOR THE "PAY SOMEONE ELSE"     *JLH0811 
000800*                 PILOT (REQ 93-0214)                            *
000900*    941101  LBT  ADDED RCP-PHONE AT AUDIT'S REQUEST              LBT1101 
001000*    050718  PMG  WIDENED RCP-EMAIL TO 40 BYTES TO MATCH CUSTFILE*PMG0718 
001100*****************************************************************
001200 01  RCPT-REC.
001300     05  RCP-OWNER-USERNAME              PIC X(20).
001400     05  RCP-NAME                        PIC X(20).
001500     05  RCP-EMAIL                       PIC X(40).
001600     05  RCP-PHONE                       PIC X(15).
001700     05  RCP-ACCOUNT-NUMBER               PIC X(20).
001800*--- PAD TO 120-BYTE RCPTFILE RECORD ---------------------------
001900     05  FILLER                          PIC X(05).
