000100*****************************************************************
000200*  APPTTBL  --  IN-MEMORY BRANCH APPOINTMENT TABLE               *
000300*  LOADED FROM APPTFILE BY CNFAP2000 1000-LOAD-APPOINTMENTS AND  *
000400*  SEARCHED BY 2100-CONFIRM-ONE ON APP-ID.  REWRITTEN IN PLACE   *
000500*  BY 3000-REWRITE-APPOINTMENTS AT END OF RUN.                   *
000600*****************************************************************
000700*  MAINTENANCE HISTORY                                          *
000800*    940811  LBT  ORIGINAL TABLE FOR THE BRANCH APPOINTMENT      *LBT0811
000900*                 DESK PROJECT (REQ 94-0271)                     *
001000*****************************************************************
001100 01  APPT-TABLE-AREA.
001200     05  PT-COUNT                        PIC S9(05) COMP
001300                                           VALUE ZERO.
001400     05  PT-ENTRY OCCURS 3000 TIMES.
001500         10  PT-ID                       PIC 9(06).
001600         10  PT-DATE                     PIC 9(08).
001700         10  PT-USERNAME                 PIC X(20).
001800         10  PT-LOCATION                 PIC X(30).
001900         10  PT-DESCRIPTION              PIC X(30).
002000         10  PT-CONFIRMED                PIC X(01).
002100     05  FILLER                          PIC X(04).
