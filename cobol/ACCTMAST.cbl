000100*****************************************************************
000200*  ACCTMAST  --  ACCOUNT MASTER RECORD  (ACCTFILE / ACCTOUT)    *
000300*  TWO ROWS PER CUSTOMER -- ONE 'P' PRIMARY, ONE 'S' SAVINGS    *
000400*  KEYED BY ACCT-USERNAME + ACCT-TYPE                           *
000500*****************************************************************
000600*  MAINTENANCE HISTORY                                          *
000700*    880302  RTK  ORIGINAL LAYOUT                                *RTK0302 
000800*    881130  RTK  ACCT-NUMBER WIDENED TO 11 DIGITS TO MATCH THE  *RTK1130 
000900*                 NEW ACCOUNT-NUMBER GENERATOR RANGE             *
001000*    940615  LBT  ACCT-BALANCE CONVERTED TO SIGN LEADING         *LBT0615 
001100*                 SEPARATE SO THE NIGHTLY EXTRACT PRINTS CLEAN   *
001200*                 ON THE AUDIT LISTING                           *
001300*    990302  DCW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE         *DCW0302 
001400*****************************************************************
001500 01  ACCT-MASTER-REC.
001600     05  ACCT-USERNAME                   PIC X(20).
001700     05  ACCT-TYPE                       PIC X(01).
001800         88  ACCT-IS-PRIMARY              VALUE 'P'.
001900         88  ACCT-IS-SAVINGS              VALUE 'S'.
002000     05  ACCT-NUMBER                     PIC 9(11).
002100*--- LAST 3 DIGITS OF THE ACCT-NUMBER ARE THE CHECK SUFFIX -----
002200     05  ACCT-NUMBER-R REDEFINES ACCT-NUMBER.
002300         10  ACCT-NUMBER-BASE             PIC 9(08).
002400         10  ACCT-NUMBER-CHECK            PIC 9(03).
002500     05  ACCT-BALANCE                    PIC S9(11)V99
002600         SIGN IS LEADING SEPARATE.
002700*--- PAD TO 80-BYTE ACCTFILE RECORD ---------------------------
002800     05  FILLER                          PIC X(34).
