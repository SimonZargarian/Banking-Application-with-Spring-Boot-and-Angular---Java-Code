000100*****************************************************************
000200*  CUSTTBL  --  IN-MEMORY CUSTOMER MASTER TABLE                 *
000300*  LOADED FROM CUSTFILE BY MB2000 1100-LOAD-CUSTOMERS.  THE      *
000400*  CT-HAS-PRIMARY / CT-HAS-SAVINGS SWITCHES ARE SET BY           *
000500*  1000-LOAD-ACCOUNTS AND DRIVE THE NEW-CUSTOMER-SETUP CHECK    *
000600*  IN 1300-NEW-CUSTOMER-SETUP.                                   *
000700*****************************************************************
000800*  MAINTENANCE HISTORY                                          *
000900*    881203  RTK  ORIGINAL TABLE, 2000 ENTRIES                   *RTK1203 
001000*    920417  JLH  ADDED CT-HAS-PRIMARY/CT-HAS-SAVINGS SWITCHES   *JLH0417 
001100*                 FOR THE NEW-CUSTOMER AUTO-SETUP (REQ 92-0066)  *
001200*****************************************************************
001300 01  CUST-TABLE-AREA.
001400     05  CT-COUNT                        PIC S9(05) COMP
001500                                           VALUE ZERO.
001600     05  CT-ENTRY OCCURS 2000 TIMES.
001700         10  CT-USERNAME                 PIC X(20).
001800         10  CT-FIRST-NAME               PIC X(20).
001900         10  CT-LAST-NAME                PIC X(20).
002000         10  CT-EMAIL                    PIC X(40).
002100         10  CT-PHONE                    PIC X(15).
002200         10  CT-ENABLED                  PIC X(01).
002300         10  CT-HAS-PRIMARY              PIC X(01)
002400                                           VALUE 'N'.
002500         10  CT-HAS-SAVINGS              PIC X(01)
002600                                           VALUE 'N'.
002700     05  FILLER                          PIC X(04).
