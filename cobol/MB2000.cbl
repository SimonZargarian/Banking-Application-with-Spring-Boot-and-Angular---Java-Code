000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MB2000.
000300 AUTHOR.        R T KOWALCZYK.
000400 INSTALLATION.  RETAIL BANKING SYSTEMS - NIGHTLY POSTING.
000500 DATE-WRITTEN.  DECEMBER 1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED TO RBS STAFF.
000800*****************************************************************
000900*  MB2000  --  DAILY ACCOUNT MAINTENANCE / TRANSACTION POSTING *
001000*               AND USER MAINTENANCE BATCH                     *
001100*                                                                *
001200*  LOADS THE ACCOUNT, CUSTOMER AND RECIPIENT MASTERS INTO       *
001300*  WORKING STORAGE, SETS UP ANY NEW CUSTOMER WHOSE MASTER ROW   *
001400*  HAS NO MATCHING PRIMARY/SAVINGS ACCOUNTS YET, THEN POSTS      *
001500*  THE DAY'S RQSTFILE (DEPOSIT, WITHDRAWAL, TRANSFER-OWN,       *
001600*  TRANSFER-TO-RECIPIENT, ENABLE, DISABLE) AGAINST THE ACCOUNT   *
001700*  MASTER, WRITING A TXNFILE HISTORY ROW FOR EVERY POSTING AND  *
001800*  THE DAILY POSTING REPORT.  ACCTFILE AND CUSTFILE ARE         *
001900*  REWRITTEN AT END OF RUN WITH THE UPDATED BALANCES/FLAGS.     *
002000*****************************************************************
002100*  MAINTENANCE HISTORY                                          *
002200*    881203  RTK  ORIGINAL PROGRAM - DEPOSIT/WITHDRAWAL ONLY     *RTK1203 
002300*    881215  RTK  ADDED DAILY POSTING REPORT WITH CUSTOMER       *RTK1215 
002400*                 SUBTOTALS                                      *
002500*    920417  JLH  ADDED TA/TR TRANSFER ACTIONS AND THE RECIPIENT *JLH0417 
002600*                 REGISTER LOOKUP (REQ 92-0066)                  *
002700*    920430  JLH  ADDED NEW-CUSTOMER AUTO-SETUP - A CUSTFILE ROW *JLH0430 
002800*                 WITH NO MATCHING ACCOUNT ROWS GETS A PRIMARY   *
002900*                 AND A SAVINGS ACCOUNT OPENED AT ZERO BALANCE   *
003000*    941101  LBT  ADDED EN/DI FOR TELLER-DRIVEN ENABLE/DISABLE,  *LBT1101 
003100*                 DISABLED CUSTOMERS NOW REJECT MONETARY REQUESTS*
003200*    970604  DCW  RAISED ACCOUNT/RECIPIENT TABLE SIZES, SEE      *DCW0604 
003300*                 TICKET 97-0511 - ALSO CORRECTED THE TXNFILE    *
003400*                 FILLER WIDTH ON TXNHIST.CBL TO MATCH THE       *
003500*                 120-BYTE BLOCKING                              *
003600*    990302  DCW  Y2K REVIEW - ALL DATE FIELDS ALREADY 4-DIGIT   *DCW0302 
003700*                 YEAR, NO CHANGE REQUIRED, SIGNED OFF PER THE   *
003800*                 CENTURY PROJECT CHECKLIST                      *
003900*    000110  DCW  SWITCHED THE RUN-DATE ACCEPT TO THE 4-DIGIT-    DCW0110 
004000*                 YEAR FORM NOW THAT THE COMPILER SUPPORTS IT -   *
004100*                 DROPS THE OLD 2-DIGIT WINDOWING LOGIC ENTIRELY  *
004200*    081104  PMG  CHANGED THE DUPLICATE USERNAME/E-MAIL CHECK TO *PMG1104 
004300*                 REPORT BOTH CONDITIONS SEPARATELY INSTEAD OF   *
004400*                 STOPPING AT THE FIRST ONE FOUND (REQ 08-0390)  *
004500*    150619  ANK  GENERATED ACCOUNT NUMBERS NO LONGER REUSE A    *ANK0619 
004600*                 CLOSED ACCOUNT'S NUMBER - NOW A RUNNING HIGH   *
004700*                 WATER MARK OFF THE LOADED TABLE (TICKET 15-114)*
004800*****************************************************************
004900      
005000 ENVIRONMENT DIVISION.
005100      
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS VALID-ACTION IS 'DP' 'WD' 'TA' 'TR' 'EN' 'DI'.
005600      
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ACCT-FILE     ASSIGN TO ACCTFILE
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS WS-ACCT-STATUS.
006200     SELECT ACCT-OUT-FILE ASSIGN TO ACCTOUT
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS WS-ACCT-OUT-STATUS.
006500     SELECT CUST-FILE     ASSIGN TO CUSTFILE
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS WS-CUST-STATUS.
006800     SELECT RQST-FILE     ASSIGN TO RQSTFILE
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS IS WS-RQST-STATUS.
007100     SELECT RCPT-FILE     ASSIGN TO RCPTFILE
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS WS-RCPT-STATUS.
007400     SELECT TXN-FILE      ASSIGN TO TXNFILE
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS WS-TXN-STATUS.
007700     SELECT RPT-FILE      ASSIGN TO RPTFILE
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS WS-RPT-STATUS.
008000      
008100 DATA DIVISION.
008200      
008300 FILE SECTION.
008400      
008500 FD  ACCT-FILE
008600     RECORD CONTAINS 80 CHARACTERS
008700     LABEL RECORDS ARE STANDARD.
008800     COPY ACCTMAST.
008900      
009000 FD  ACCT-OUT-FILE
009100     RECORD CONTAINS 80 CHARACTERS
009200     LABEL RECORDS ARE STANDARD.
009300     COPY ACCTMAST REPLACING
009400         ==ACCT-MASTER-REC== BY ==ACCT-OUT-REC==.
009500      
009600 FD  CUST-FILE
009700     RECORD CONTAINS 120 CHARACTERS
009800     LABEL RECORDS ARE STANDARD.
009900     COPY CUSTMAST.
010000      
010100 FD  RQST-FILE
010200     RECORD CONTAINS 100 CHARACTERS
010300     LABEL RECORDS ARE STANDARD.
010400     COPY RQSTREC.
010500      
010600 FD  RCPT-FILE
010700     RECORD CONTAINS 120 CHARACTERS
010800     LABEL RECORDS ARE STANDARD.
010900     COPY RECPTREC.
011000      
011100 FD  TXN-FILE
011200     RECORD CONTAINS 120 CHARACTERS
011300     LABEL RECORDS ARE STANDARD.
011400     COPY TXNHIST.
011500      
011600 FD  RPT-FILE
011700     RECORD CONTAINS 132 CHARACTERS
011800     LABEL RECORDS ARE STANDARD.
011900     COPY RPTLINE.
012000      
012100 WORKING-STORAGE SECTION.
012200      
012300 77  WS-ACCT-STATUS                  PIC X(02) VALUE '00'.
012400 77  WS-ACCT-OUT-STATUS              PIC X(02) VALUE '00'.
012500 77  WS-CUST-STATUS                  PIC X(02) VALUE '00'.
012600 77  WS-RQST-STATUS                  PIC X(02) VALUE '00'.
012700 77  WS-RCPT-STATUS                  PIC X(02) VALUE '00'.
012800 77  WS-TXN-STATUS                   PIC X(02) VALUE '00'.
012900 77  WS-RPT-STATUS                   PIC X(02) VALUE '00'.
013000      
013100 77  RQST-EOF-SW                     PIC X(01) VALUE 'N'.
013200     88  RQST-EOF                      VALUE 'Y'.
013300 77  WS-CUST-FOUND-SW                 PIC X(01) VALUE 'N'.
013400     88  WS-CUST-FOUND                  VALUE 'Y'.
013500 77  WS-ACCT-FOUND-SW                 PIC X(01) VALUE 'N'.
013600     88  WS-ACCT-FOUND                  VALUE 'Y'.
013700 77  WS-TO-ACCT-FOUND-SW              PIC X(01) VALUE 'N'.
013800     88  WS-TO-ACCT-FOUND               VALUE 'Y'.
013900 77  WS-RCPT-FOUND-SW                 PIC X(01) VALUE 'N'.
014000     88  WS-RCPT-FOUND                   VALUE 'Y'.
014100 77  WS-DUP-USER-SW                   PIC X(01) VALUE 'N'.
014200     88  WS-DUP-USER                      VALUE 'Y'.
014300 77  WS-DUP-EMAIL-SW                  PIC X(01) VALUE 'N'.
014400     88  WS-DUP-EMAIL                     VALUE 'Y'.
014500      
014600 77  WS-CUST-SUB                     PIC S9(05) COMP.
014700 77  WS-ACCT-SUB                     PIC S9(05) COMP.
014800 77  WS-TO-ACCT-SUB                  PIC S9(05) COMP.
014900 77  WS-SCAN-SUB                     PIC S9(05) COMP.
015000      
015100*--- ACCOUNT-NUMBER GENERATOR HIGH-WATER MARK - BROKEN OUT INTO
015200*    BASE + CHECK SUFFIX THE SAME WAY ACCTMAST.CBL DOES, SEE
015300*    TICKET 15-114
015400 01  WS-HIGH-ACCT-NO                 PIC 9(11) VALUE ZERO.
015500 01  WS-HIGH-ACCT-NO-R REDEFINES WS-HIGH-ACCT-NO.
015600     05  WS-HIGH-ACCT-BASE             PIC 9(08).
015700     05  WS-HIGH-ACCT-CHECK            PIC 9(03).
015800      
015900 01  WS-RUN-DATE-YYYYMMDD            PIC 9(08) VALUE ZERO.
016000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-YYYYMMDD.
016100     05  WS-RUN-YYYY                   PIC 9(04).
016200     05  WS-RUN-MM                     PIC 9(02).
016300     05  WS-RUN-DD                     PIC 9(02).
016400      
016500*--- FROM/TO ACCOUNT-TYPE EDIT CODES FOR A TA TRANSFER - KEPT AS
016600*    ONE GROUP SO THE PAIR CAN ALSO BE MOVED AS A UNIT
016700 01  WS-TXFR-EDIT-GROUP.
016800     05  WS-EDIT-ACCT-TYPE-1           PIC X(01) VALUE SPACE.
016900     05  WS-EDIT-TO-ACCT-TYPE-1        PIC X(01) VALUE SPACE.
017000 01  WS-TXFR-EDIT-GROUP-R REDEFINES WS-TXFR-EDIT-GROUP.
017100     05  WS-EDIT-BOTH-TYPES            PIC X(02).
017200      
017300 77  WS-EDIT-VALID-SW                 PIC X(01) VALUE 'N'.
017400     88  WS-EDIT-VALID                  VALUE 'Y'.
017500 77  WS-EDIT-TO-VALID-SW              PIC X(01) VALUE 'N'.
017600     88  WS-EDIT-TO-VALID               VALUE 'Y'.
017700 77  WS-TXN-ACCT-TYPE-1               PIC X(01) VALUE SPACE.
017800      
017900 77  WS-RPT-DESC-HOLD                 PIC X(40) VALUE SPACES.
018000 77  CORR-RUN-DATE-EDIT                PIC X(10) VALUE SPACES.
018100      
018200*--- FIELDS SHARED BY THE POSTING PARAGRAPHS AND 4100-DETAIL-LINE
018300 01  WS-RPT-FIELDS.
018400     05  WS-RPT-ACTION                PIC X(10) VALUE SPACES.
018500     05  WS-RPT-ACCT                  PIC X(10) VALUE SPACES.
018600     05  WS-RPT-AMOUNT                PIC S9(11)V99 COMP-3
018700                                        VALUE ZERO.
018800     05  WS-RPT-BALANCE               PIC S9(11)V99 COMP-3
018900                                        VALUE ZERO.
019000     05  WS-RPT-STATUS-TEXT           PIC X(09) VALUE SPACES.
019100     05  FILLER                       PIC X(04).
019200      
019300 COPY ACCTTBL.
019400 COPY CUSTTBL.
019500 COPY RCPTTBL.
019600 COPY RPTWORK.
019700      
019800 PROCEDURE DIVISION.
019900      
020000 0000-MAIN-LINE.
020100     DISPLAY SPACES UPON CRT.
020200     DISPLAY '* * * * * B E G I N   M B 2 0 0 0 . C B L'
020300         UPON CRT AT 1401.
020400     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.
020500     PERFORM 1000-LOAD-ACCOUNTS     THRU 1000-EXIT.
020600     PERFORM 1100-LOAD-CUSTOMERS    THRU 1100-EXIT.
020700     PERFORM 1200-LOAD-RECIPIENTS   THRU 1200-EXIT.
020800     PERFORM 1300-NEW-CUSTOMER-SETUP THRU 1300-EXIT.
020900     PERFORM 1900-OPEN-POSTING-FILES THRU 1900-EXIT.
021000     PERFORM 1950-READ-REQUEST     THRU 1950-EXIT.
021100     PERFORM 2000-PROCESS-REQUESTS THRU 2900-PROCESS-REQUESTS-EXIT
021200         UNTIL RQST-EOF.
021300     PERFORM 4200-CUSTOMER-BREAK    THRU 4200-EXIT.
021400     PERFORM 4800-GRAND-TOTALS      THRU 4800-EXIT.
021500     PERFORM 3000-REWRITE-ACCOUNTS  THRU 3000-EXIT.
021600     PERFORM 3100-REWRITE-CUSTOMERS THRU 3100-EXIT.
021700     PERFORM 9000-END-RUN           THRU 9000-EXIT.
021800      
021900******************************************************************
022000*        L O A D   T H E   M A S T E R S                        *
022100******************************************************************
022200      
022300 1000-LOAD-ACCOUNTS.
022400     OPEN INPUT ACCT-FILE.
022500     IF WS-ACCT-STATUS NOT = '00'
022600         DISPLAY 'MB2000 - CANNOT OPEN ACCTFILE, STATUS '
022700             WS-ACCT-STATUS UPON CRT AT 0101
022800         PERFORM 9900-ABORT-RUN THRU 9900-EXIT.
022900     MOVE ZERO TO AT-COUNT.
023000 1010-LOAD-ACCOUNTS-READ.
023100     READ ACCT-FILE
023200         AT END GO TO 1000-EXIT.
023300     ADD 1 TO AT-COUNT.
023400     MOVE ACCT-USERNAME TO AT-USERNAME (AT-COUNT).
023500     MOVE ACCT-TYPE     TO AT-TYPE     (AT-COUNT).
023600     MOVE ACCT-NUMBER   TO AT-NUMBER   (AT-COUNT).
023700     MOVE ACCT-BALANCE  TO AT-BALANCE  (AT-COUNT).
023800     IF ACCT-NUMBER > WS-HIGH-ACCT-NO
023900         MOVE ACCT-NUMBER TO WS-HIGH-ACCT-NO.
024000     GO TO 1010-LOAD-ACCOUNTS-READ.
024100 1000-EXIT.
024200     CLOSE ACCT-FILE.
024300      
024400 1100-LOAD-CUSTOMERS.
024500     OPEN INPUT CUST-FILE.
024600     IF WS-CUST-STATUS NOT = '00'
024700         DISPLAY 'MB2000 - CANNOT OPEN CUSTFILE, STATUS '
024800             WS-CUST-STATUS UPON CRT AT 0201
024900         PERFORM 9900-ABORT-RUN THRU 9900-EXIT.
025000     MOVE ZERO TO CT-COUNT.
025100 1110-LOAD-CUSTOMERS-READ.
025200     READ CUST-FILE
025300         AT END GO TO 1100-EXIT.
025400     MOVE 'N' TO WS-DUP-USER-SW WS-DUP-EMAIL-SW.
025500     PERFORM 1120-CHECK-DUPLICATE THRU 1120-EXIT.
025600     IF WS-DUP-USER OR WS-DUP-EMAIL
025700         DISPLAY 'MB2000 - SIGNUP REJECTED FOR '
025800             CUST-USERNAME UPON CRT AT 0301
025900         IF WS-DUP-USER
026000             DISPLAY '   USERNAME ALREADY EXISTS' UPON CRT AT 0401
026100         END-IF
026200         IF WS-DUP-EMAIL
026300             DISPLAY '   E-MAIL ALREADY EXISTS' UPON CRT AT 0501
026400         END-IF
026500     ELSE
026600         ADD 1 TO CT-COUNT
026700         MOVE CUST-USERNAME   TO CT-USERNAME   (CT-COUNT)
026800         MOVE CUST-FIRST-NAME TO CT-FIRST-NAME (CT-COUNT)
026900         MOVE CUST-LAST-NAME  TO CT-LAST-NAME  (CT-COUNT)
027000         MOVE CUST-EMAIL      TO CT-EMAIL      (CT-COUNT)
027100         MOVE CUST-PHONE      TO CT-PHONE      (CT-COUNT)
027200         MOVE CUST-ENABLED    TO CT-ENABLED    (CT-COUNT)
027300     END-IF.
027400     GO TO 1110-LOAD-CUSTOMERS-READ.
027500 1100-EXIT.
027600     CLOSE CUST-FILE.
027700      
027800*--- SIGNUP VALIDATION: REJECT IF THE USERNAME OR THE E-MAIL IS
027900*    ALREADY ON THE TABLE LOADED SO FAR (REQ 08-0390)
028000 1120-CHECK-DUPLICATE.
028100     MOVE ZERO TO WS-SCAN-SUB.
028200 1125-CHECK-DUPLICATE-SCAN.
028300     ADD 1 TO WS-SCAN-SUB.
028400     IF WS-SCAN-SUB > CT-COUNT
028500         GO TO 1120-EXIT.
028600     IF CUST-USERNAME = CT-USERNAME (WS-SCAN-SUB)
028700         MOVE 'Y' TO WS-DUP-USER-SW
028800     END-IF.
028900     IF CUST-EMAIL = CT-EMAIL (WS-SCAN-SUB)
029000         MOVE 'Y' TO WS-DUP-EMAIL-SW
029100     END-IF.
029200     GO TO 1125-CHECK-DUPLICATE-SCAN.
029300 1120-EXIT.
029400     EXIT.
029500      
029600 1200-LOAD-RECIPIENTS.
029700     OPEN INPUT RCPT-FILE.
029800     IF WS-RCPT-STATUS NOT = '00'
029900         DISPLAY 'MB2000 - CANNOT OPEN RCPTFILE, STATUS '
030000             WS-RCPT-STATUS UPON CRT AT 0601
030100         PERFORM 9900-ABORT-RUN THRU 9900-EXIT.
030200     MOVE ZERO TO RT-COUNT.
030300 1210-LOAD-RECIPIENTS-READ.
030400     READ RCPT-FILE
030500         AT END GO TO 1200-EXIT.
030600     ADD 1 TO RT-COUNT.
030700     MOVE RCP-OWNER-USERNAME TO RT-OWNER-USERNAME (RT-COUNT).
030800     MOVE RCP-NAME           TO RT-NAME           (RT-COUNT).
030900     MOVE RCP-EMAIL          TO RT-EMAIL          (RT-COUNT).
031000     MOVE RCP-PHONE          TO RT-PHONE          (RT-COUNT).
031100     MOVE RCP-ACCOUNT-NUMBER TO RT-ACCOUNT-NUMBER (RT-COUNT).
031200     GO TO 1210-LOAD-RECIPIENTS-READ.
031300 1200-EXIT.
031400     CLOSE RCPT-FILE.
031500      
031600******************************************************************
031700*        N E W   C U S T O M E R   S E T U P                    *
031800******************************************************************
031900      
032000*--- A CUSTOMER ROW WITH NO MATCHING PRIMARY AND SAVINGS ACCOUNT
032100*    ROWS YET IS A NEW REGISTRATION - OPEN BOTH ACCOUNTS NOW
032200 1300-NEW-CUSTOMER-SETUP.
032300     MOVE ZERO TO WS-CUST-SUB.
032400 1305-NEW-CUSTOMER-SETUP-SCAN.
032500     ADD 1 TO WS-CUST-SUB.
032600     IF WS-CUST-SUB > CT-COUNT
032700         GO TO 1300-EXIT.
032800     MOVE 'N' TO CT-HAS-PRIMARY (WS-CUST-SUB).
032900     MOVE 'N' TO CT-HAS-SAVINGS (WS-CUST-SUB).
033000     PERFORM 1310-CHECK-ACCOUNTS-FOR THRU 1310-EXIT.
033100     IF CT-HAS-PRIMARY (WS-CUST-SUB) = 'N'
033200        AND CT-HAS-SAVINGS (WS-CUST-SUB) = 'N'
033300         PERFORM 1320-CREATE-ACCOUNTS THRU 1320-EXIT
033400     END-IF.
033500     GO TO 1305-NEW-CUSTOMER-SETUP-SCAN.
033600 1300-EXIT.
033700     EXIT.
033800      
033900*--- SETS CT-HAS-PRIMARY/CT-HAS-SAVINGS FOR THE CUSTOMER CURRENTLY
034000*    SUBSCRIPTED BY WS-CUST-SUB BY SCANNING THE ACCOUNT TABLE
034100 1310-CHECK-ACCOUNTS-FOR.
034200     MOVE ZERO TO WS-SCAN-SUB.
034300 1315-CHECK-ACCOUNTS-FOR-SCAN.
034400     ADD 1 TO WS-SCAN-SUB.
034500     IF WS-SCAN-SUB > AT-COUNT
034600         GO TO 1310-EXIT.
034700     IF AT-USERNAME (WS-SCAN-SUB) = CT-USERNAME (WS-CUST-SUB)
034800         IF AT-TYPE (WS-SCAN-SUB) = 'P'
034900             MOVE 'Y' TO CT-HAS-PRIMARY (WS-CUST-SUB)
035000         END-IF
035100         IF AT-TYPE (WS-SCAN-SUB) = 'S'
035200             MOVE 'Y' TO CT-HAS-SAVINGS (WS-CUST-SUB)
035300         END-IF
035400     END-IF.
035500     GO TO 1315-CHECK-ACCOUNTS-FOR-SCAN.
035600 1310-EXIT.
035700     EXIT.
035800      
035900 1320-CREATE-ACCOUNTS.
036000     PERFORM 1321-GEN-ACCT-NO THRU 1321-EXIT.
036100     ADD 1 TO AT-COUNT.
036200     MOVE CT-USERNAME (WS-CUST-SUB) TO AT-USERNAME (AT-COUNT).
036300     MOVE 'P'                       TO AT-TYPE     (AT-COUNT).
036400     MOVE WS-HIGH-ACCT-NO            TO AT-NUMBER  (AT-COUNT).
036500     MOVE ZERO                      TO AT-BALANCE  (AT-COUNT).
036600     PERFORM 1321-GEN-ACCT-NO THRU 1321-EXIT.
036700     ADD 1 TO AT-COUNT.
036800     MOVE CT-USERNAME (WS-CUST-SUB) TO AT-USERNAME (AT-COUNT).
036900     MOVE 'S'                       TO AT-TYPE     (AT-COUNT).
037000     MOVE WS-HIGH-ACCT-NO            TO AT-NUMBER  (AT-COUNT).
037100     MOVE ZERO                      TO AT-BALANCE  (AT-COUNT).
037200     DISPLAY 'MB2000 - NEW ACCOUNTS OPENED FOR '
037300         CT-USERNAME (WS-CUST-SUB) UPON CRT AT 0701.
037400 1320-EXIT.
037500     EXIT.
037600      
037700*--- RUNNING HIGH-WATER-MARK GENERATOR - NEVER REUSES A NUMBER
037800*    THAT A CLOSED ACCOUNT ONCE HELD (TICKET 15-114)
037900 1321-GEN-ACCT-NO.
038000     ADD 1 TO WS-HIGH-ACCT-NO.
038100 1321-EXIT.
038200     EXIT.
038300      
038400******************************************************************
038500*        P O S T   T H E   D A Y ' S   R E Q U E S T S          *
038600******************************************************************
038700      
038800 1900-OPEN-POSTING-FILES.
038900     OPEN INPUT  RQST-FILE.
039000     OPEN OUTPUT TXN-FILE.
039100     OPEN OUTPUT RPT-FILE.
039200     PERFORM 1905-EDIT-RUN-DATE THRU 1905-EXIT.
039300     MOVE CORR-RUN-DATE-EDIT TO RH1-RUN-DATE.
039400     PERFORM 4050-PRINT-HEADINGS THRU 4050-EXIT.
039500 1900-EXIT.
039600     EXIT.
039700      
039800 1905-EDIT-RUN-DATE.
039900     STRING WS-RUN-MM   DELIMITED BY SIZE
040000            '/'         DELIMITED BY SIZE
040100            WS-RUN-DD   DELIMITED BY SIZE
040200            '/'         DELIMITED BY SIZE
040300            WS-RUN-YYYY DELIMITED BY SIZE
040400         INTO CORR-RUN-DATE-EDIT.
040500 1905-EXIT.
040600     EXIT.
040700      
040800 1950-READ-REQUEST.
040900     READ RQST-FILE
041000         AT END MOVE 'Y' TO RQST-EOF-SW.
041100 1950-EXIT.
041200     EXIT.
041300      
041400 2000-PROCESS-REQUESTS.
041500     PERFORM 4200-CUSTOMER-BREAK THRU 4200-EXIT.
041600     ADD 1 TO RW-READ-COUNT.
041700     MOVE SPACES TO WS-RPT-STATUS-TEXT.
041800     IF RQ-ACTION IS NOT VALID-ACTION
041900         MOVE ZERO  TO WS-RPT-BALANCE
042000         MOVE SPACE TO WS-TXN-ACCT-TYPE-1
042100         PERFORM 2700-REJECT-REQUEST THRU 2700-EXIT
042200     ELSE
042300         PERFORM 2010-FIND-CUSTOMER THRU 2010-EXIT
042400         IF NOT WS-CUST-FOUND
042500             MOVE ZERO  TO WS-RPT-BALANCE
042600             MOVE SPACE TO WS-TXN-ACCT-TYPE-1
042700             PERFORM 2700-REJECT-REQUEST THRU 2700-EXIT
042800         ELSE
042900         EVALUATE TRUE
043000             WHEN RQ-IS-ENABLE
043100                 PERFORM 2500-ENABLE-DISABLE THRU 2500-EXIT
043200             WHEN RQ-IS-DISABLE
043300                 PERFORM 2500-ENABLE-DISABLE THRU 2500-EXIT
043400             WHEN CT-ENABLED (WS-CUST-SUB) = 'N'
043500                 MOVE ZERO  TO WS-RPT-BALANCE
043600                 MOVE SPACE TO WS-TXN-ACCT-TYPE-1
043700                 PERFORM 2700-REJECT-REQUEST THRU 2700-EXIT
043800             WHEN RQ-IS-DEPOSIT
043900                 PERFORM 2100-POST-DEPOSIT THRU 2100-EXIT
044000             WHEN RQ-IS-WITHDRAWAL
044100                 PERFORM 2200-POST-WITHDRAWAL THRU 2200-EXIT
044200             WHEN RQ-IS-TRANSFER-OWN
044300                 PERFORM 2300-POST-TRANSFER-OWN THRU 2300-EXIT
044400             WHEN RQ-IS-TRANSFER-RECIPIENT
044500                 PERFORM 2400-POST-TRANSFER-RECIP THRU 2400-EXIT
044600             WHEN OTHER
044700                 MOVE ZERO  TO WS-RPT-BALANCE
044800                 MOVE SPACE TO WS-TXN-ACCT-TYPE-1
044900                 PERFORM 2700-REJECT-REQUEST THRU 2700-EXIT
045000         END-EVALUATE
045100         END-IF
045200     END-IF.
045300     PERFORM 1950-READ-REQUEST THRU 1950-EXIT.
045400 2900-PROCESS-REQUESTS-EXIT.
045500     EXIT.
045600      
045700 2010-FIND-CUSTOMER.
045800     MOVE 'N' TO WS-CUST-FOUND-SW.
045900     MOVE ZERO TO WS-CUST-SUB.
046000     MOVE ZERO TO WS-SCAN-SUB.
046100 2015-FIND-CUSTOMER-SCAN.
046200     ADD 1 TO WS-SCAN-SUB.
046300     IF WS-SCAN-SUB > CT-COUNT
046400         GO TO 2010-EXIT.
046500     IF RQ-USERNAME = CT-USERNAME (WS-SCAN-SUB)
046600         MOVE 'Y' TO WS-CUST-FOUND-SW
046700         MOVE WS-SCAN-SUB TO WS-CUST-SUB
046800     END-IF.
046900     GO TO 2015-FIND-CUSTOMER-SCAN.
047000 2010-EXIT.
047100     EXIT.
047200      
047300*--- LOCATE ONE ACCOUNT ROW BY USERNAME + TYPE, 'PRIMARY'/'SAVINGS'
047400*    COMES IN AS WS-EDIT-ACCT-TYPE-1 ('P' OR 'S') - LEAVES THE
047500*    MATCHED SUBSCRIPT IN WS-SCAN-SUB
047600 2020-FIND-ACCOUNT.
047700     MOVE 'N' TO WS-ACCT-FOUND-SW.
047800     MOVE ZERO TO WS-SCAN-SUB.
047900     MOVE ZERO TO WS-ACCT-SUB.
048000 2025-FIND-ACCOUNT-SCAN.
048100     ADD 1 TO WS-ACCT-SUB.
048200     IF WS-ACCT-SUB > AT-COUNT
048300         GO TO 2020-EXIT.
048400     IF AT-USERNAME (WS-ACCT-SUB) = RQ-USERNAME
048500        AND AT-TYPE (WS-ACCT-SUB) = WS-EDIT-ACCT-TYPE-1
048600         MOVE 'Y' TO WS-ACCT-FOUND-SW
048700         MOVE WS-ACCT-SUB TO WS-SCAN-SUB
048800     END-IF.
048900     GO TO 2025-FIND-ACCOUNT-SCAN.
049000 2020-EXIT.
049100     EXIT.
049200      
049300*--- EDIT RQ-ACCT-TYPE / RQ-TO-ACCT-TYPE INTO A SINGLE-CHAR CODE,
049400*    REJECT ANYTHING THAT IS NOT PRIMARY OR SAVINGS
049500 2050-EDIT-ACCT-TYPE.
049600     MOVE 'N' TO WS-EDIT-VALID-SW.
049700     IF RQ-ACCT-TYPE-PRIMARY
049800         MOVE 'P' TO WS-EDIT-ACCT-TYPE-1
049900         MOVE 'Y' TO WS-EDIT-VALID-SW
050000     ELSE
050100     IF RQ-ACCT-TYPE-SAVINGS
050200         MOVE 'S' TO WS-EDIT-ACCT-TYPE-1
050300         MOVE 'Y' TO WS-EDIT-VALID-SW.
050400 2050-EXIT.
050500     EXIT.
050600      
050700 2060-EDIT-TO-ACCT-TYPE.
050800     MOVE 'N' TO WS-EDIT-TO-VALID-SW.
050900     IF RQ-TO-ACCT-TYPE-PRIMARY
051000         MOVE 'P' TO WS-EDIT-TO-ACCT-TYPE-1
051100         MOVE 'Y' TO WS-EDIT-TO-VALID-SW
051200     ELSE
051300     IF RQ-TO-ACCT-TYPE-SAVINGS
051400         MOVE 'S' TO WS-EDIT-TO-ACCT-TYPE-1
051500         MOVE 'Y' TO WS-EDIT-TO-VALID-SW.
051600 2060-EXIT.
051700     EXIT.
051800      
051900 2100-POST-DEPOSIT.
052000     PERFORM 2050-EDIT-ACCT-TYPE THRU 2050-EXIT.
052100     IF NOT WS-EDIT-VALID OR RQ-AMOUNT NOT > ZERO
052200         MOVE ZERO  TO WS-RPT-BALANCE
052300         MOVE SPACE TO WS-TXN-ACCT-TYPE-1
052400         PERFORM 2700-REJECT-REQUEST THRU 2700-EXIT
052500     ELSE
052600         PERFORM 2020-FIND-ACCOUNT THRU 2020-EXIT
052700         IF NOT WS-ACCT-FOUND
052800             MOVE ZERO  TO WS-RPT-BALANCE
052900             MOVE SPACE TO WS-TXN-ACCT-TYPE-1
053000             PERFORM 2700-REJECT-REQUEST THRU 2700-EXIT
053100         ELSE
053200             ADD RQ-AMOUNT TO AT-BALANCE (WS-SCAN-SUB)
053300             IF WS-EDIT-ACCT-TYPE-1 = 'P'
053400                 MOVE 'Deposit to Primary Account'
053500                     TO WS-RPT-DESC-HOLD
053600             ELSE
053700                 MOVE 'Deposit to Savings Account'
053800                     TO WS-RPT-DESC-HOLD
053900             END-IF
054000             MOVE 'DP'          TO WS-RPT-ACTION
054100             MOVE RQ-ACCT-TYPE  TO WS-RPT-ACCT
054200             MOVE RQ-AMOUNT     TO WS-RPT-AMOUNT
054300             MOVE AT-BALANCE (WS-SCAN-SUB) TO WS-RPT-BALANCE
054400             MOVE 'Finished '   TO WS-RPT-STATUS-TEXT
054500             MOVE WS-EDIT-ACCT-TYPE-1 TO WS-TXN-ACCT-TYPE-1
054600             PERFORM 9100-WRITE-POSTED-HIST THRU 9100-EXIT
054700         END-IF
054800     END-IF.
054900 2100-EXIT.
055000     EXIT.
055100      
055200 2200-POST-WITHDRAWAL.
055300     PERFORM 2050-EDIT-ACCT-TYPE THRU 2050-EXIT.
055400     IF NOT WS-EDIT-VALID OR RQ-AMOUNT NOT > ZERO
055500         MOVE ZERO  TO WS-RPT-BALANCE
055600         MOVE SPACE TO WS-TXN-ACCT-TYPE-1
055700         PERFORM 2700-REJECT-REQUEST THRU 2700-EXIT
055800     ELSE
055900         PERFORM 2020-FIND-ACCOUNT THRU 2020-EXIT
056000         IF NOT WS-ACCT-FOUND
056100             MOVE ZERO  TO WS-RPT-BALANCE
056200             MOVE SPACE TO WS-TXN-ACCT-TYPE-1
056300             PERFORM 2700-REJECT-REQUEST THRU 2700-EXIT
056400         ELSE
056500             IF RQ-AMOUNT > AT-BALANCE (WS-SCAN-SUB)
056600*--- ACCOUNT WAS ALREADY LOCATED - CARRY ITS UNCHANGED BALANCE
056700*    AND TYPE ONTO THE REJECT HISTORY ROW (TICKET 16-0203)
056800                 MOVE AT-BALANCE (WS-SCAN-SUB) TO WS-RPT-BALANCE
056900                 MOVE WS-EDIT-ACCT-TYPE-1 TO WS-TXN-ACCT-TYPE-1
057000                 PERFORM 2700-REJECT-REQUEST THRU 2700-EXIT
057100             ELSE
057200                 SUBTRACT RQ-AMOUNT FROM AT-BALANCE (WS-SCAN-SUB)
057300                 IF WS-EDIT-ACCT-TYPE-1 = 'P'
057400                     MOVE 'Withdraw from Primary Account'
057500                         TO WS-RPT-DESC-HOLD
057600                 ELSE
057700                     MOVE 'Withdraw from Savings Account'
057800                         TO WS-RPT-DESC-HOLD
057900                 END-IF
058000                 MOVE 'WD'          TO WS-RPT-ACTION
058100                 MOVE RQ-ACCT-TYPE  TO WS-RPT-ACCT
058200                 MOVE RQ-AMOUNT     TO WS-RPT-AMOUNT
058300                 MOVE AT-BALANCE (WS-SCAN-SUB) TO WS-RPT-BALANCE
058400                 MOVE 'Finished '   TO WS-RPT-STATUS-TEXT
058500                 MOVE WS-EDIT-ACCT-TYPE-1 TO WS-TXN-ACCT-TYPE-1
058600                 PERFORM 9100-WRITE-POSTED-HIST THRU 9100-EXIT
058700             END-IF
058800         END-IF
058900     END-IF.
059000 2200-EXIT.
059100     EXIT.
059200      
059300*--- BETWEEN OWN ACCOUNTS: DEBIT ONE LEG, CREDIT THE OTHER, TWO
059400*    HISTORY ROWS WRITTEN
059500 2300-POST-TRANSFER-OWN.
059600     PERFORM 2050-EDIT-ACCT-TYPE    THRU 2050-EXIT.
059700     PERFORM 2060-EDIT-TO-ACCT-TYPE THRU 2060-EXIT.
059800     IF NOT WS-EDIT-VALID OR NOT WS-EDIT-TO-VALID
059900        OR WS-EDIT-ACCT-TYPE-1 = WS-EDIT-TO-ACCT-TYPE-1
060000        OR RQ-AMOUNT NOT > ZERO
060100         MOVE ZERO  TO WS-RPT-BALANCE
060200         MOVE SPACE TO WS-TXN-ACCT-TYPE-1
060300         PERFORM 2700-REJECT-REQUEST THRU 2700-EXIT
060400     ELSE
060500         PERFORM 2020-FIND-ACCOUNT THRU 2020-EXIT
060600         MOVE WS-SCAN-SUB TO WS-ACCT-SUB
060700         IF NOT WS-ACCT-FOUND
060800             MOVE ZERO  TO WS-RPT-BALANCE
060900             MOVE SPACE TO WS-TXN-ACCT-TYPE-1
061000             PERFORM 2700-REJECT-REQUEST THRU 2700-EXIT
061100         ELSE
061200             IF RQ-AMOUNT > AT-BALANCE (WS-ACCT-SUB)
061300*--- FROM-ACCOUNT WAS ALREADY LOCATED - CARRY ITS UNCHANGED
061400*    BALANCE AND TYPE ONTO THE REJECT HISTORY ROW (TICKET 16-0203)
061500                 MOVE AT-BALANCE (WS-ACCT-SUB)
061600                     TO WS-RPT-BALANCE
061700                 MOVE WS-EDIT-ACCT-TYPE-1 TO WS-TXN-ACCT-TYPE-1
061800                 PERFORM 2700-REJECT-REQUEST THRU 2700-EXIT
061900             ELSE
062000                 PERFORM 2310-FIND-TO-ACCOUNT THRU 2310-EXIT
062100                 IF NOT WS-TO-ACCT-FOUND
062200*--- TO-ACCOUNT NOT FOUND - THE FROM-ACCOUNT IS STILL UNCHANGED,
062300*    CARRY ITS BALANCE AND TYPE THE SAME WAY (TICKET 16-0203)
062400                     MOVE AT-BALANCE (WS-ACCT-SUB)
062500                         TO WS-RPT-BALANCE
062600                     MOVE WS-EDIT-ACCT-TYPE-1
062700                         TO WS-TXN-ACCT-TYPE-1
062800                     PERFORM 2700-REJECT-REQUEST THRU 2700-EXIT
062900                 ELSE
063000                     SUBTRACT RQ-AMOUNT
063100                         FROM AT-BALANCE (WS-ACCT-SUB)
063200                     ADD RQ-AMOUNT TO AT-BALANCE (WS-TO-ACCT-SUB)
063300                     STRING 'Between account transfer from '
063400                            RQ-ACCT-TYPE DELIMITED BY SIZE
063500                            ' to ' DELIMITED BY SIZE
063600                            RQ-TO-ACCT-TYPE DELIMITED BY SIZE
063700                         INTO WS-RPT-DESC-HOLD
063800                     MOVE 'TA'          TO WS-RPT-ACTION
063900                     MOVE RQ-ACCT-TYPE  TO WS-RPT-ACCT
064000                     MOVE RQ-AMOUNT     TO WS-RPT-AMOUNT
064100                     MOVE AT-BALANCE (WS-ACCT-SUB)
064200                         TO WS-RPT-BALANCE
064300                     MOVE 'Finished '   TO WS-RPT-STATUS-TEXT
064400                     MOVE WS-EDIT-ACCT-TYPE-1
064500                         TO WS-TXN-ACCT-TYPE-1
064600                     PERFORM 9100-WRITE-POSTED-HIST THRU 9100-EXIT
064700                     MOVE RQ-TO-ACCT-TYPE TO WS-RPT-ACCT
064800                     MOVE AT-BALANCE (WS-TO-ACCT-SUB)
064900                         TO WS-RPT-BALANCE
065000                     MOVE WS-EDIT-TO-ACCT-TYPE-1
065100                         TO WS-TXN-ACCT-TYPE-1
065200                     PERFORM 9100-WRITE-POSTED-HIST THRU 9100-EXIT
065300                 END-IF
065400             END-IF
065500         END-IF
065600     END-IF.
065700 2300-EXIT.
065800     EXIT.
065900      
066000 2310-FIND-TO-ACCOUNT.
066100     MOVE 'N' TO WS-TO-ACCT-FOUND-SW.
066200     MOVE ZERO TO WS-TO-ACCT-SUB.
066300     MOVE ZERO TO WS-SCAN-SUB.
066400 2315-FIND-TO-ACCOUNT-SCAN.
066500     ADD 1 TO WS-SCAN-SUB.
066600     IF WS-SCAN-SUB > AT-COUNT
066700         GO TO 2310-EXIT.
066800     IF AT-USERNAME (WS-SCAN-SUB) = RQ-USERNAME
066900        AND AT-TYPE (WS-SCAN-SUB) = WS-EDIT-TO-ACCT-TYPE-1
067000         MOVE 'Y' TO WS-TO-ACCT-FOUND-SW
067100         MOVE WS-SCAN-SUB TO WS-TO-ACCT-SUB
067200     END-IF.
067300     GO TO 2315-FIND-TO-ACCOUNT-SCAN.
067400 2310-EXIT.
067500     EXIT.
067600      
067700*--- TO A REGISTERED RECIPIENT - DEBIT THE CHOSEN ACCOUNT ONLY,
067800*    THE RECIPIENT'S ACCOUNT IS EXTERNAL SO NO CREDIT LEG
067900 2400-POST-TRANSFER-RECIP.
068000     PERFORM 2050-EDIT-ACCT-TYPE THRU 2050-EXIT.
068100     PERFORM 2410-FIND-RECIPIENT THRU 2410-EXIT.
068200     IF NOT WS-EDIT-VALID OR NOT WS-RCPT-FOUND
068300        OR RQ-AMOUNT NOT > ZERO
068400         MOVE ZERO  TO WS-RPT-BALANCE
068500         MOVE SPACE TO WS-TXN-ACCT-TYPE-1
068600         PERFORM 2700-REJECT-REQUEST THRU 2700-EXIT
068700     ELSE
068800         PERFORM 2020-FIND-ACCOUNT THRU 2020-EXIT
068900         IF NOT WS-ACCT-FOUND
069000             MOVE ZERO  TO WS-RPT-BALANCE
069100             MOVE SPACE TO WS-TXN-ACCT-TYPE-1
069200             PERFORM 2700-REJECT-REQUEST THRU 2700-EXIT
069300         ELSE
069400             IF RQ-AMOUNT > AT-BALANCE (WS-SCAN-SUB)
069500*--- ACCOUNT WAS ALREADY LOCATED - CARRY ITS UNCHANGED BALANCE
069600*    AND TYPE ONTO THE REJECT HISTORY ROW (TICKET 16-0203)
069700                 MOVE AT-BALANCE (WS-SCAN-SUB) TO WS-RPT-BALANCE
069800                 MOVE WS-EDIT-ACCT-TYPE-1 TO WS-TXN-ACCT-TYPE-1
069900                 PERFORM 2700-REJECT-REQUEST THRU 2700-EXIT
070000             ELSE
070100                 SUBTRACT RQ-AMOUNT FROM AT-BALANCE (WS-SCAN-SUB)
070200                 STRING 'Transfer to recipient '
070300                        RQ-RECIPIENT-NAME DELIMITED BY SIZE
070400                     INTO WS-RPT-DESC-HOLD
070500                 MOVE 'TR'          TO WS-RPT-ACTION
070600                 MOVE RQ-ACCT-TYPE  TO WS-RPT-ACCT
070700                 MOVE RQ-AMOUNT     TO WS-RPT-AMOUNT
070800                 MOVE AT-BALANCE (WS-SCAN-SUB) TO WS-RPT-BALANCE
070900                 MOVE 'Finished '   TO WS-RPT-STATUS-TEXT
071000                 MOVE WS-EDIT-ACCT-TYPE-1 TO WS-TXN-ACCT-TYPE-1
071100                 PERFORM 9100-WRITE-POSTED-HIST THRU 9100-EXIT
071200             END-IF
071300         END-IF
071400     END-IF.
071500 2400-EXIT.
071600     EXIT.
071700      
071800 2410-FIND-RECIPIENT.
071900     MOVE 'N' TO WS-RCPT-FOUND-SW.
072000     MOVE ZERO TO WS-SCAN-SUB.
072100 2415-FIND-RECIPIENT-SCAN.
072200     ADD 1 TO WS-SCAN-SUB.
072300     IF WS-SCAN-SUB > RT-COUNT
072400         GO TO 2410-EXIT.
072500     IF RT-OWNER-USERNAME (WS-SCAN-SUB) = RQ-USERNAME
072600        AND RT-NAME (WS-SCAN-SUB) = RQ-RECIPIENT-NAME
072700         MOVE 'Y' TO WS-RCPT-FOUND-SW
072800     END-IF.
072900     GO TO 2415-FIND-RECIPIENT-SCAN.
073000 2410-EXIT.
073100     EXIT.
073200      
073300 2500-ENABLE-DISABLE.
073400     IF RQ-IS-ENABLE
073500         MOVE 'Y' TO CT-ENABLED (WS-CUST-SUB)
073600         MOVE 'ENABLE'    TO WS-RPT-ACTION
073700         MOVE 'Customer enabled' TO WS-RPT-DESC-HOLD
073800     ELSE
073900         MOVE 'N' TO CT-ENABLED (WS-CUST-SUB)
074000         MOVE 'DISABLE'   TO WS-RPT-ACTION
074100         MOVE 'Customer disabled' TO WS-RPT-DESC-HOLD
074200     END-IF.
074300     MOVE SPACES      TO WS-RPT-ACCT.
074400     MOVE ZERO        TO WS-RPT-AMOUNT WS-RPT-BALANCE.
074500     MOVE 'Finished ' TO WS-RPT-STATUS-TEXT.
074600     PERFORM 4100-DETAIL-LINE THRU 4100-EXIT.
074700 2500-EXIT.
074800     EXIT.
074900      
075000*--- WS-RPT-BALANCE / WS-TXN-ACCT-TYPE-1 ARE NOT TOUCHED HERE -
075100*    THE CALLER MUST MOVE THE ACCOUNT'S UNCHANGED BALANCE AND
075200*    TYPE IN WHEN ONE WAS ALREADY LOCATED (INSUFFICIENT-FUNDS
075300*    REJECTS), OR DEFAULT THEM TO ZERO/SPACE WHEN NO ACCOUNT WAS
075400*    EVER FOUND (REQ 16-0203)
075500 2700-REJECT-REQUEST.
075600     ADD 1 TO RW-REJECTED-COUNT.
075700     MOVE 'Rejected' TO WS-RPT-STATUS-TEXT.
075800     MOVE RQ-ACTION  TO WS-RPT-ACTION.
075900     MOVE RQ-ACCT-TYPE TO WS-RPT-ACCT.
076000     MOVE RQ-AMOUNT  TO WS-RPT-AMOUNT.
076100     MOVE 'Request rejected' TO WS-RPT-DESC-HOLD.
076200     PERFORM 9300-WRITE-REJECT-HIST THRU 9300-EXIT.
076300     PERFORM 4100-DETAIL-LINE THRU 4100-EXIT.
076400 2700-EXIT.
076500     EXIT.
076600      
076700******************************************************************
076800*        H I S T O R Y   A N D   R E P O R T   W R I T E S       *
076900******************************************************************
077000      
077100 9100-WRITE-POSTED-HIST.
077200     ADD 1 TO RW-POSTED-COUNT.
077300     ADD WS-RPT-AMOUNT TO RW-CUST-SUBTOTAL RW-GRAND-AMOUNT.
077400     MOVE WS-RUN-DATE-YYYYMMDD TO TXN-DATE.
077500     MOVE RQ-USERNAME          TO TXN-USERNAME.
077600     MOVE WS-TXN-ACCT-TYPE-1   TO TXN-ACCT-TYPE.
077700     MOVE WS-RPT-DESC-HOLD     TO TXN-DESCRIPTION.
077800     MOVE 'Account'            TO TXN-TYPE.
077900     MOVE WS-RPT-STATUS-TEXT   TO TXN-STATUS.
078000     MOVE WS-RPT-AMOUNT        TO TXN-AMOUNT.
078100     MOVE WS-RPT-BALANCE       TO TXN-AVAIL-BALANCE.
078200     WRITE TXN-HIST-REC.
078300     PERFORM 4100-DETAIL-LINE THRU 4100-EXIT.
078400 9100-EXIT.
078500     EXIT.
078600      
078700 9300-WRITE-REJECT-HIST.
078800     MOVE WS-RUN-DATE-YYYYMMDD TO TXN-DATE.
078900     MOVE RQ-USERNAME          TO TXN-USERNAME.
079000     MOVE WS-TXN-ACCT-TYPE-1   TO TXN-ACCT-TYPE.
079100     MOVE WS-RPT-DESC-HOLD     TO TXN-DESCRIPTION.
079200     MOVE 'Account'            TO TXN-TYPE.
079300     MOVE 'Rejected '          TO TXN-STATUS.
079400     MOVE RQ-AMOUNT            TO TXN-AMOUNT.
079500     MOVE WS-RPT-BALANCE       TO TXN-AVAIL-BALANCE.
079600     WRITE TXN-HIST-REC.
079700 9300-EXIT.
079800     EXIT.
079900      
080000 4050-PRINT-HEADINGS.
080100     WRITE RPT-LINE-REC FROM RPT-HEADING-1.
080200     WRITE RPT-LINE-REC FROM RPT-HEADING-2.
080300 4050-EXIT.
080400     EXIT.
080500      
080600 4100-DETAIL-LINE.
080700     MOVE SPACES            TO RPT-DETAIL-LINE.
080800     MOVE RQ-USERNAME        TO RD-USERNAME.
080900     MOVE WS-RPT-ACTION      TO RD-ACTION.
081000     MOVE WS-RPT-ACCT        TO RD-ACCT.
081100     MOVE WS-RPT-AMOUNT      TO RD-AMOUNT.
081200     MOVE WS-RPT-BALANCE     TO RD-BALANCE.
081300     MOVE WS-RPT-STATUS-TEXT TO RD-STATUS.
081400     WRITE RPT-LINE-REC FROM RPT-DETAIL-LINE.
081500 4100-EXIT.
081600     EXIT.
081700      
081800*--- CONTROL BREAK ON RQ-USERNAME - PRINT THE PRIOR CUSTOMER'S
081900*    SUBTOTAL WHEN THE USERNAME CHANGES (OR AT END OF FILE)
082000 4200-CUSTOMER-BREAK.
082100     IF RW-FIRST-DETAIL
082200         MOVE 'N'         TO RW-FIRST-DETAIL-SW
082300         MOVE RQ-USERNAME TO RW-BREAK-USERNAME
082400     ELSE
082500         IF RQ-USERNAME NOT = RW-BREAK-USERNAME OR RQST-EOF
082600             MOVE SPACES          TO RPT-BREAK-LINE
082700             MOVE RW-BREAK-USERNAME TO RB-USERNAME
082800             MOVE RW-CUST-SUBTOTAL   TO RB-AMOUNT
082900             WRITE RPT-LINE-REC FROM RPT-BREAK-LINE
083000             MOVE ZERO            TO RW-CUST-SUBTOTAL
083100             MOVE RQ-USERNAME      TO RW-BREAK-USERNAME
083200         END-IF
083300     END-IF.
083400 4200-EXIT.
083500     EXIT.
083600      
083700 4800-GRAND-TOTALS.
083800     MOVE SPACES           TO RPT-GRAND-LINE.
083900     MOVE RW-READ-COUNT     TO RG-READ-COUNT.
084000     MOVE RW-POSTED-COUNT   TO RG-POSTED-COUNT.
084100     MOVE RW-REJECTED-COUNT TO RG-REJECTED-COUNT.
084200     WRITE RPT-LINE-REC FROM RPT-GRAND-LINE.
084300     MOVE SPACES           TO RPT-GRAND-AMOUNT-LINE.
084400     MOVE RW-GRAND-AMOUNT   TO RGA-AMOUNT.
084500     WRITE RPT-LINE-REC FROM RPT-GRAND-AMOUNT-LINE.
084600 4800-EXIT.
084700     EXIT.
084800      
084900******************************************************************
085000*        R E W R I T E   T H E   M A S T E R S                  *
085100******************************************************************
085200      
085300 3000-REWRITE-ACCOUNTS.
085400     OPEN OUTPUT ACCT-OUT-FILE.
085500     MOVE ZERO TO WS-SCAN-SUB.
085600 3010-REWRITE-ACCOUNTS-WRITE.
085700     ADD 1 TO WS-SCAN-SUB.
085800     IF WS-SCAN-SUB > AT-COUNT
085900         GO TO 3000-EXIT.
086000     MOVE AT-USERNAME (WS-SCAN-SUB)
086100         TO ACCT-USERNAME OF ACCT-OUT-REC.
086200     MOVE AT-TYPE     (WS-SCAN-SUB) TO ACCT-TYPE OF ACCT-OUT-REC.
086300     MOVE AT-NUMBER   (WS-SCAN-SUB)
086400         TO ACCT-NUMBER OF ACCT-OUT-REC.
086500     MOVE AT-BALANCE  (WS-SCAN-SUB)
086600         TO ACCT-BALANCE OF ACCT-OUT-REC.
086700     WRITE ACCT-OUT-REC.
086800     GO TO 3010-REWRITE-ACCOUNTS-WRITE.
086900 3000-EXIT.
087000     CLOSE ACCT-OUT-FILE.
087100      
087200 3100-REWRITE-CUSTOMERS.
087300     OPEN OUTPUT CUST-FILE.
087400     MOVE ZERO TO WS-SCAN-SUB.
087500 3110-REWRITE-CUSTOMERS-WRITE.
087600     ADD 1 TO WS-SCAN-SUB.
087700     IF WS-SCAN-SUB > CT-COUNT
087800         GO TO 3100-EXIT.
087900     MOVE CT-USERNAME   (WS-SCAN-SUB) TO CUST-USERNAME.
088000     MOVE CT-FIRST-NAME (WS-SCAN-SUB) TO CUST-FIRST-NAME.
088100     MOVE CT-LAST-NAME  (WS-SCAN-SUB) TO CUST-LAST-NAME.
088200     MOVE CT-EMAIL      (WS-SCAN-SUB) TO CUST-EMAIL.
088300     MOVE CT-PHONE      (WS-SCAN-SUB) TO CUST-PHONE.
088400     MOVE CT-ENABLED    (WS-SCAN-SUB) TO CUST-ENABLED.
088500     WRITE CUST-MASTER-REC.
088600     GO TO 3110-REWRITE-CUSTOMERS-WRITE.
088700 3100-EXIT.
088800     CLOSE CUST-FILE.
088900      
089000 9000-END-RUN.
089100     CLOSE RQST-FILE TXN-FILE RPT-FILE.
089200     DISPLAY 'MB2000 - REQUESTS READ     = ' RW-READ-COUNT
089300         UPON CRT AT 0901.
089400     DISPLAY 'MB2000 - REQUESTS POSTED   = ' RW-POSTED-COUNT
089500         UPON CRT AT 1001.
089600     DISPLAY 'MB2000 - REQUESTS REJECTED = ' RW-REJECTED-COUNT
089700         UPON CRT AT 1101.
089800     STOP RUN.
089900 9000-EXIT.
090000     EXIT.
090100      
090200 9900-ABORT-RUN.
090300     DISPLAY 'MB2000 - ABNORMAL END' UPON CRT AT 2401.
090400     STOP RUN.
090500 9900-EXIT.
090600     EXIT.
