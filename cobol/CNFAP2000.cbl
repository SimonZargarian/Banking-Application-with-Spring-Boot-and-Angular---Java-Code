000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CNFAP2000.
000300 AUTHOR.        L B TRAN.
000400 INSTALLATION.  RETAIL BANKING SYSTEMS - BRANCH APPOINTMENT DESK.
000500 DATE-WRITTEN.  AUGUST 1994.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED TO RBS STAFF.
000800*****************************************************************
000900*  CNFAP2000  --  BRANCH APPOINTMENT CONFIRMATION BATCH          *
001000*                                                                *
001100*  LOADS THE BRANCH APPOINTMENT MASTER INTO WORKING STORAGE,     *
001200*  THEN READS THE DESK CLERKS' CONFIRMATION REQUEST LIST         *
001300*  (APCNFFILE, ONE APPOINTMENT ID PER LINE) AND SETS             *
001400*  APP-CONFIRMED TO 'Y' FOR EACH ID FOUND.  IDS ON THE REQUEST   *
001500*  LIST THAT DO NOT MATCH ANY APPOINTMENT ON FILE ARE REPORTED   *
001600*  TO THE OPERATOR CONSOLE AND SKIPPED.  APPTFILE IS REWRITTEN  *
001700*  IN FULL AT END OF RUN.                                        *
001800*****************************************************************
001900*  MAINTENANCE HISTORY                                          *
002000*    940811  LBT  ORIGINAL PROGRAM FOR THE BRANCH APPOINTMENT    *LBT0811 
002100*                 DESK PROJECT (REQ 94-0271)                     *
002200*    990302  DCW  Y2K REVIEW - APP-DATE ALREADY 4-DIGIT YEAR,    *DCW0302 
002300*                 NO CHANGE REQUIRED, SIGNED OFF PER THE         *
002400*                 CENTURY PROJECT CHECKLIST                      *
002500*    081104  PMG  COUNT OF UNKNOWN IDS NOW SHOWN AT END OF RUN   *PMG1104 
002600*                 ALONG WITH THE CONFIRMED COUNT (REQ 08-0391)   *
002700*    150619  ANK  RAISED THE APPOINTMENT TABLE TO 3000 ENTRIES   *ANK0619 
002800*                 TO COVER THE TWO NEW DOWNTOWN BRANCHES         *
002900*                 (TICKET 15-114)                                *
003000*****************************************************************
003100      
003200 ENVIRONMENT DIVISION.
003300      
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700      
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT APPT-FILE     ASSIGN TO APPTFILE
004100            ORGANIZATION IS LINE SEQUENTIAL
004200            FILE STATUS IS WS-APPT-STATUS.
004300     SELECT APCNF-FILE    ASSIGN TO APCNFFILE
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS IS WS-APCNF-STATUS.
004600
004700 DATA DIVISION.
004800
004900 FILE SECTION.
005000
005100*--- APPTFILE IS READ IN FULL AT 1000-LOAD-APPOINTMENTS, THEN
005200*    CLOSED AND REOPENED OUTPUT AT 3000-REWRITE-APPOINTMENTS TO
005300*    WRITE THE UPDATED TABLE BACK OVER IT - THE SAME IN/OUT
005400*    PATTERN MB2000 USES FOR CUSTFILE (TICKET 16-0203)
005500 FD  APPT-FILE
005600     RECORD CONTAINS 100 CHARACTERS
005700     LABEL RECORDS ARE STANDARD.
005800     COPY APPTREC.
005900
006000 FD  APCNF-FILE
006100     RECORD CONTAINS 10 CHARACTERS
006200     LABEL RECORDS ARE STANDARD.
006300     COPY APCNFREQ.
006400      
006500 WORKING-STORAGE SECTION.
006600      
006700 77  WS-APPT-STATUS                  PIC X(02) VALUE '00'.
006800 77  WS-APCNF-STATUS                 PIC X(02) VALUE '00'.
006900      
007000 77  APCNF-EOF-SW                    PIC X(01) VALUE 'N'.
007100     88  APCNF-EOF                      VALUE 'Y'.
007200 77  WS-APPT-FOUND-SW                 PIC X(01) VALUE 'N'.
007300     88  WS-APPT-FOUND                   VALUE 'Y'.
007400      
007500 77  WS-SCAN-SUB                     PIC S9(05) COMP.
007600 77  WS-MATCH-SUB                    PIC S9(05) COMP.
007700      
007800*--- COUNTERS FOR THE END-OF-RUN CONSOLE SUMMARY (REQ 08-0391)
007900 01  WS-RUN-COUNTERS.
008000     05  WS-REQUEST-COUNT            PIC S9(05) COMP
008100                                       VALUE ZERO.
008200     05  WS-CONFIRMED-COUNT          PIC S9(05) COMP
008300                                       VALUE ZERO.
008400     05  WS-UNKNOWN-COUNT            PIC S9(05) COMP
008500                                       VALUE ZERO.
008600     05  FILLER                      PIC X(02).
008700*--- ALTERNATE VIEW OF WS-RUN-COUNTERS SO THE END-OF-RUN DISPLAYS
008800*    CAN BE DRIVEN OFF ONE SUBSCRIPTED FIELD INSTEAD OF THREE
008900 01  WS-RUN-COUNTERS-R REDEFINES WS-RUN-COUNTERS.
009000     05  WS-RC-EDIT                  PIC S9(05) COMP
009100                                       OCCURS 3 TIMES.
009200     05  FILLER                      PIC X(02).
009300      
009400*--- UNMATCHED IDS ARE SPLIT HI/LO FOR THE CONSOLE MESSAGE, THE
009500*    SAME WAY THE DESK CLERKS' OWN PAPER LOG SPACES THEM OUT
009600 01  WS-BAD-ID-HOLD                  PIC 9(06) VALUE ZERO.
009700 01  WS-BAD-ID-HOLD-R REDEFINES WS-BAD-ID-HOLD.
009800     05  WS-BAD-ID-HI                PIC 9(03).
009900     05  WS-BAD-ID-LO                PIC 9(03).
010000      
010100*--- APPOINTMENT DATE OF A JUST-CONFIRMED ROW, BROKEN OUT FOR THE
010200*    CONFIRMED-COUNT CONSOLE LINE
010300 01  WS-CONFIRM-DATE-HOLD            PIC 9(08) VALUE ZERO.
010400 01  WS-CONFIRM-DATE-HOLD-R REDEFINES WS-CONFIRM-DATE-HOLD.
010500     05  WS-CONFIRM-YYYY             PIC 9(04).
010600     05  WS-CONFIRM-MM               PIC 9(02).
010700     05  WS-CONFIRM-DD               PIC 9(02).
010800      
010900 COPY APPTTBL.
011000      
011100 PROCEDURE DIVISION.
011200      
011300 0000-MAIN-LINE.
011400     DISPLAY SPACES UPON CRT.
011500     DISPLAY '* * * * * B E G I N   C N F A P 2 0 0 0 . C B L'
011600         UPON CRT AT 1401.
011700     PERFORM 1000-LOAD-APPOINTMENTS   THRU 1000-EXIT.
011800     PERFORM 2000-PROCESS-CONFIRMATIONS THRU 2900-EXIT.
011900     PERFORM 3000-REWRITE-APPOINTMENTS THRU 3000-EXIT.
012000     PERFORM 9000-END-RUN             THRU 9000-EXIT.
012100      
012200******************************************************************
012300*        L O A D   T H E   A P P O I N T M E N T   M A S T E R   *
012400******************************************************************
012500      
012600 1000-LOAD-APPOINTMENTS.
012700     OPEN INPUT APPT-FILE.
012800     IF WS-APPT-STATUS NOT = '00'
012900         DISPLAY 'CNFAP2000 - CANNOT OPEN APPTFILE, STATUS '
013000             WS-APPT-STATUS UPON CRT AT 0101
013100         PERFORM 9900-ABORT-RUN THRU 9900-EXIT.
013200     MOVE ZERO TO PT-COUNT.
013300 1010-LOAD-APPOINTMENTS-READ.
013400     READ APPT-FILE
013500         AT END GO TO 1000-EXIT.
013600     ADD 1 TO PT-COUNT.
013700     MOVE APP-ID          TO PT-ID          (PT-COUNT).
013800     MOVE APP-DATE        TO PT-DATE        (PT-COUNT).
013900     MOVE APP-USERNAME    TO PT-USERNAME    (PT-COUNT).
014000     MOVE APP-LOCATION    TO PT-LOCATION    (PT-COUNT).
014100     MOVE APP-DESCRIPTION TO PT-DESCRIPTION (PT-COUNT).
014200     MOVE APP-CONFIRMED   TO PT-CONFIRMED   (PT-COUNT).
014300     GO TO 1010-LOAD-APPOINTMENTS-READ.
014400 1000-EXIT.
014500     CLOSE APPT-FILE.
014600      
014700******************************************************************
014800*        P R O C E S S   T H E   C O N F I R M A T I O N   L I S T *
014900******************************************************************
015000      
015100 2000-PROCESS-CONFIRMATIONS.
015200     OPEN INPUT APCNF-FILE.
015300     IF WS-APCNF-STATUS NOT = '00'
015400         DISPLAY 'CNFAP2000 - CANNOT OPEN APCNFFILE, STATUS '
015500             WS-APCNF-STATUS UPON CRT AT 0201
015600         PERFORM 9900-ABORT-RUN THRU 9900-EXIT.
015700     PERFORM 2950-READ-APCNF THRU 2950-EXIT.
015800     PERFORM 2100-CONFIRM-ONE THRU 2100-EXIT
015900         UNTIL APCNF-EOF.
016000     CLOSE APCNF-FILE.
016100 2900-EXIT.
016200     EXIT.
016300      
016400*--- LOCATE APCNF-ID ON THE APPOINTMENT TABLE AND, IF FOUND, MARK
016500*    IT CONFIRMED.  UNKNOWN IDS ARE REPORTED AND SKIPPED.
016600 2100-CONFIRM-ONE.
016700     ADD 1 TO WS-REQUEST-COUNT.
016800     PERFORM 2110-FIND-APPOINTMENT THRU 2110-EXIT.
016900     IF WS-APPT-FOUND
017000         MOVE 'Y' TO PT-CONFIRMED (WS-MATCH-SUB)
017100         ADD 1 TO WS-CONFIRMED-COUNT
017200         MOVE PT-DATE (WS-MATCH-SUB) TO WS-CONFIRM-DATE-HOLD
017300         DISPLAY 'CNFAP2000 - CONFIRMED ID ' APCNF-ID
017400             ' APPOINTMENT DATE ' WS-CONFIRM-MM '/'
017500             WS-CONFIRM-DD '/' WS-CONFIRM-YYYY UPON CRT AT 0601
017600     ELSE
017700         ADD 1 TO WS-UNKNOWN-COUNT
017800         MOVE APCNF-ID TO WS-BAD-ID-HOLD
017900         DISPLAY 'CNFAP2000 - UNKNOWN APPOINTMENT ID '
018000             WS-BAD-ID-HI '-' WS-BAD-ID-LO UPON CRT AT 0301
018100     END-IF.
018200     PERFORM 2950-READ-APCNF THRU 2950-EXIT.
018300 2100-EXIT.
018400     EXIT.
018500      
018600 2110-FIND-APPOINTMENT.
018700     MOVE 'N' TO WS-APPT-FOUND-SW.
018800     MOVE ZERO TO WS-MATCH-SUB.
018900     MOVE ZERO TO WS-SCAN-SUB.
019000 2115-FIND-APPOINTMENT-SCAN.
019100     ADD 1 TO WS-SCAN-SUB.
019200     IF WS-SCAN-SUB > PT-COUNT
019300         GO TO 2110-EXIT.
019400     IF PT-ID (WS-SCAN-SUB) = APCNF-ID
019500         MOVE 'Y' TO WS-APPT-FOUND-SW
019600         MOVE WS-SCAN-SUB TO WS-MATCH-SUB
019700     END-IF.
019800     GO TO 2115-FIND-APPOINTMENT-SCAN.
019900 2110-EXIT.
020000     EXIT.
020100      
020200 2950-READ-APCNF.
020300     READ APCNF-FILE
020400         AT END MOVE 'Y' TO APCNF-EOF-SW.
020500 2950-EXIT.
020600     EXIT.
020700      
020800******************************************************************
020900*        R E W R I T E   T H E   A P P O I N T M E N T   MASTER  *
021000******************************************************************
021100      
021200 3000-REWRITE-APPOINTMENTS.
021300     OPEN OUTPUT APPT-FILE.
021400     MOVE ZERO TO WS-SCAN-SUB.
021500 3010-REWRITE-APPOINTMENTS-WRITE.
021600     ADD 1 TO WS-SCAN-SUB.
021700     IF WS-SCAN-SUB > PT-COUNT
021800         GO TO 3000-EXIT.
021900     MOVE PT-ID          (WS-SCAN-SUB) TO APP-ID.
022000     MOVE PT-DATE        (WS-SCAN-SUB) TO APP-DATE.
022100     MOVE PT-USERNAME    (WS-SCAN-SUB) TO APP-USERNAME.
022200     MOVE PT-LOCATION    (WS-SCAN-SUB) TO APP-LOCATION.
022300     MOVE PT-DESCRIPTION (WS-SCAN-SUB) TO APP-DESCRIPTION.
022400     MOVE PT-CONFIRMED   (WS-SCAN-SUB) TO APP-CONFIRMED.
022500     WRITE APPT-REC.
022600     GO TO 3010-REWRITE-APPOINTMENTS-WRITE.
022700 3000-EXIT.
022800     CLOSE APPT-FILE.
022900      
023000 9000-END-RUN.
023100     DISPLAY 'CNFAP2000 - REQUESTS READ  = ' WS-RC-EDIT (1)
023200         UPON CRT AT 0901.
023300     DISPLAY 'CNFAP2000 - CONFIRMED       = ' WS-RC-EDIT (2)
023400         UPON CRT AT 1001.
023500     DISPLAY 'CNFAP2000 - UNKNOWN IDS     = ' WS-RC-EDIT (3)
023600         UPON CRT AT 1101.
023700     STOP RUN.
023800 9000-EXIT.
023900     EXIT.
024000      
024100 9900-ABORT-RUN.
024200     DISPLAY 'CNFAP2000 - ABNORMAL END' UPON CRT AT 2401.
024300     STOP RUN.
024400 9900-EXIT.
024500     EXIT.
