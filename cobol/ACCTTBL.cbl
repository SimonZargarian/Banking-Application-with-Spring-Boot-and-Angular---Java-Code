000100*****************************************************************
000200*  ACCTTBL  --  IN-MEMORY ACCOUNT MASTER TABLE                  *
000300*  LOADED FROM ACCTFILE BY MB2000 1000-LOAD-ACCOUNTS BEFORE THE *
000400*  REQUEST PASS BEGINS.  SUBSCRIPT AT-SUB IS THE SHOP'S USUAL   *
000500*  COMP INDEX, SEARCHED SEQUENTIALLY BY USERNAME + TYPE.        *
000600*****************************************************************
000700*  MAINTENANCE HISTORY                                          *
000800*    881203  RTK  ORIGINAL TABLE, 2000 ENTRIES                   *RTK1203 
000900*    970604  DCW  RAISED TO 4000 ENTRIES WHEN THE BRANCH COUNT   *DCW0604 
001000*                 DOUBLED (TICKET 97-0511)                       *
001100*****************************************************************
001200 01  ACCT-TABLE-AREA.
001300     05  AT-COUNT                        PIC S9(05) COMP
001400                                           VALUE ZERO.
001500     05  AT-ENTRY OCCURS 4000 TIMES.
001600         10  AT-USERNAME                 PIC X(20).
001700         10  AT-TYPE                     PIC X(01).
001800         10  AT-NUMBER                   PIC 9(11).
001900         10  AT-BALANCE                  PIC S9(11)V99
002000                                           COMP-3.
002100     05  FILLER                          PIC X(04).
